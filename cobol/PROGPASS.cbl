000100*===============================================================*
000110 IDENTIFICATION                          DIVISION.
000120*===============================================================*
000130 PROGRAM-ID.                             PROGPASS.
000140 AUTHOR.                                 J A CARDIM.
000150 INSTALLATION.                           FOURSYS INFORMATICA.
000160 DATE-WRITTEN.                           04/03/1987.
000170 DATE-COMPILED.
000180 SECURITY.                               CONFIDENCIAL.
000190*---------------------------------------------------------------*
000200*    PROGRAMA....: PROGPASS
000210*    PROGRAMADOR.: J A CARDIM
000220*    ANALISTA....: R C ALMEIDA
000230*    CONSULTORIA.: FOURSYS
000240*    DATA........: 04/03/1987
000250*---------------------------------------------------------------*
000260*    OBJETIVO....: LER O ARQUIVO DE MANIFESTO DE PASSAGEIROS
000270*                  (DIMENSOES DO AVIAO NA LINHA 1, UM GRUPO DE
000280*                  PASSAGEIROS POR LINHA A PARTIR DA LINHA 2),
000290*                  VALIDAR E DEVOLVER AS DIMENSOES E A TABELA DE
000300*                  GRUPOS PARA O PROGRAMA ALOCADOR (PROGALOC).
000310*---------------------------------------------------------------*
000320*    ARQUIVOS                I/O                  INCLUDE/BOOK
000330*    PASSMANI                ENTRADA              -
000340*                                                  #BOOKDIM
000350*                                                  #BOOKPAX
000360*                                                  #BOOKERRO
000370*---------------------------------------------------------------*
000380*    MODULOS.....: CHAMADO POR PROGASSE
000390*---------------------------------------------------------------*
000400*                         ALTERACOES                            *
000410*---------------------------------------------------------------*
000420*    PROGRAMADOR.: J A CARDIM                                     ALT001  
000430*    ANALISTA....: R C ALMEIDA
000440*    CONSULTORIA.: FOURSYS
000450*    DATA........: 04/03/1987
000460*    OBJETIVO....: VERSAO INICIAL DO PARSER DE MANIFESTO -
000470*                  VALIDA SOMENTE AS DIMENSOES DO AVIAO           ALT001  
000480*---------------------------------------------------------------*
000490*    PROGRAMADOR.: J A CARDIM                                     ALT002  
000500*    ANALISTA....: R C ALMEIDA
000510*    CONSULTORIA.: FOURSYS
000520*    DATA........: 19/11/1988
000530*    OBJETIVO....: CHAMADO SOL-0445 - INCLUIDA LEITURA DOS
000540*                  GRUPOS DE PASSAGEIROS (LINHAS 2 EM DIANTE)     ALT002  
000550*---------------------------------------------------------------*
000560*    PROGRAMADOR.: MATHEUS H MEDEIROS                             ALT003  
000570*    ANALISTA....: R C ALMEIDA
000580*    CONSULTORIA.: FOURSYS
000590*    DATA........: 02/07/1991
000600*    OBJETIVO....: CHAMADO SOL-0778 - PASSAGEIRO COM PREFERENCIA
000610*                  DE JANELA (TOKEN TERMINADO EM "W") PASSA A
000620*                  SER RECONHECIDO NA LEITURA DO GRUPO            ALT003  
000630*---------------------------------------------------------------*
000640*    PROGRAMADOR.: IVAN SANCHES                                   ALT004  
000650*    ANALISTA....: W SOARES CORDEIRO
000660*    CONSULTORIA.: FOURSYS
000670*    DATA........: 14/01/1994
000680*    OBJETIVO....: CHAMADO SOL-1102 - ORDENACAO ESTAVEL DO GRUPO
000690*                  (JANELA PRIMEIRO) ANTES DE GRAVAR NA TABELA    ALT004  
000700*---------------------------------------------------------------*
000710*    PROGRAMADOR.: IVAN SANCHES                                   ALT005  
000720*    ANALISTA....: W SOARES CORDEIRO
000730*    CONSULTORIA.: FOURSYS
000740*    DATA........: 09/09/1998
000750*    OBJETIVO....: CHAMADO SOL-1586 - AJUSTE ANO 2000. CAMPOS DE
000760*                  CONTROLE DE DATA DO CABECALHO REVISADOS. SEM
000770*                  IMPACTO NOS DADOS DO MANIFESTO (NAO HA DATAS
000780*                  DE CALENDARIO NESTE PROGRAMA)                  ALT005  
000790*---------------------------------------------------------------*
000800*    PROGRAMADOR.: W SOARES CORDEIRO                              ALT006
000810*    ANALISTA....: IVAN SANCHES
000820*    CONSULTORIA.: FOURSYS
000830*    DATA........: 23/05/2001
000840*    OBJETIVO....: CHAMADO SOL-2011 - LIMITE DE PASSAGEIROS POR
000850*                  GRUPO ELEVADO PARA 60 A PEDIDO DA OPERACAO     ALT006
000860*---------------------------------------------------------------*
000870*    PROGRAMADOR.: R C ALMEIDA                                    ALT007
000880*    ANALISTA....: MATHEUS H MEDEIROS
000890*    CONSULTORIA.: FOURSYS
000900*    DATA........: 11/03/2003
000910*    OBJETIVO....: CHAMADO SOL-2240 - PASSMANI DEIXA DE SER
000920*                  ASSOCIADO A UM NOME DE ARQUIVO RECEBIDO EM
000930*                  WORKING-STORAGE (DESVIO DO PADRAO DA CASA) E
000940*                  PASSA A SER ASSOCIADO AO DDNAME FIXO PASSMANI,
000950*                  COMO NOS DEMAIS PROGRAMAS                       ALT007
000960*---------------------------------------------------------------*
000970*    PROGRAMADOR.: J A CARDIM                                     ALT008
000980*    ANALISTA....: R C ALMEIDA
000990*    CONSULTORIA.: FOURSYS
001000*    DATA........: 17/09/2003
001010*    OBJETIVO....: CHAMADO SOL-2271 - RETIRADO O C01 TOP-OF-FORM
001020*                  DE SPECIAL-NAMES, QUE NUNCA FOI USADO POR ESTE
001030*                  PROGRAMA (SAIDA E SOMENTE VIA CALL PARA
001040*                  PROGASSE). BOOKS RENOMEADOS PARA O PADRAO
001050*                  #BOOK DA CASA                                  ALT008
001060*---------------------------------------------------------------*
001070*===============================================================*
001080 ENVIRONMENT                             DIVISION.
001090*===============================================================*
001100 CONFIGURATION                           SECTION.
001110 SOURCE-COMPUTER.                        IBM-370.
001120 OBJECT-COMPUTER.                        IBM-370.
001130 SPECIAL-NAMES.
001140     CLASS WRK-CLASSE-W   IS "W" "w".
001150 INPUT-OUTPUT                            SECTION.
001160 FILE-CONTROL.
001170     SELECT PASSMANI      ASSIGN TO      "PASSMANI"
001180                          ORGANIZATION IS LINE SEQUENTIAL
001190                          FILE STATUS IS WRK-FS-PASSMANI.
001200*===============================================================*
001210 DATA                                    DIVISION.
001220*===============================================================*
001230 FILE SECTION.
001240 FD  PASSMANI
001250     LABEL RECORDS ARE STANDARD
001260     RECORD CONTAINS 300 CHARACTERS.
001270 01  WRK-REG-MANIFESTO.
001280     05  WRK-REG-MANIFESTO-DADO      PIC X(290).
001290     05  FILLER                      PIC X(010).
001300*---------------------------------------------------------------*
001310 WORKING-STORAGE                         SECTION.
001320 77  WRK-FS-PASSMANI                 PIC X(002)  VALUE SPACES.
001330 01  WRK-LINHA-ENTRADA.
001340     05  WRK-LINHA-ENTRADA-DADO      PIC X(290)  VALUE SPACES.
001350     05  FILLER                      PIC X(010)  VALUE SPACES.
001360*---------------------------------------------------------------*
001370*    VISAO CARACTER-A-CARACTER DA LINHA LIDA (REDEFINES 1/3)     *
001380*---------------------------------------------------------------*
001390 01  WRK-LINHA-TAB  REDEFINES WRK-LINHA-ENTRADA.
001400     05  WRK-LINHA-CARACTER  OCCURS 300 TIMES
001410                              PIC X(001).
001420*---------------------------------------------------------------*
001430 77  WRK-TAM-MAX-LINHA          PIC 9(003) COMP-3 VALUE 300.
001440 77  WRK-PONTEIRO               PIC 9(003) COMP   VALUE 1.
001450 77  WRK-TOKEN-COUNT            PIC 9(004) COMP-3 VALUE ZEROS.
001460 01  WRK-TOKEN-TABLE.
001470     05  WRK-TOKEN-TEXTO  OCCURS 60 TIMES
001480                          PIC X(010) VALUE SPACES.
001490     05  FILLER                      PIC X(010).
001500*---------------------------------------------------------------*
001510*    AREA DE TRABALHO DO TOKEN CORRENTE SENDO CLASSIFICADO       *
001520*---------------------------------------------------------------*
001530 77  WRK-TOKEN-ATUAL            PIC X(010)  VALUE SPACES.
001540 77  WRK-TOKEN-LEN              PIC 9(002) COMP-3 VALUE ZEROS.
001550 77  WRK-TOKEN-NUM-LEN          PIC 9(002) COMP-3 VALUE ZEROS.
001560 77  WRK-TOKEN-VALIDO           PIC X(001)  VALUE 'N'.
001570     88  TOKEN-E-VALIDO                     VALUE 'S'.
001580 77  WRK-TOKEN-JANELA           PIC 9(001)  VALUE ZERO.
001590 77  WRK-TOKEN-ID-NUM           PIC 9(009)  VALUE ZEROS.
001600 77  WRK-SCAN-POS               PIC S9(003) COMP   VALUE ZERO.
001610*---------------------------------------------------------------*
001620*    PILHA TEMPORARIA DA LINHA CORRENTE - ANTES DE ORDENAR E     *
001630*    GRAVAR NA TABELA DE GRUPOS DE BOOKPAX (REDEFINES 2/3)       *
001640*---------------------------------------------------------------*
001650 01  WRK-GRUPO-STAGE.
001660     05  WRK-STAGE-ENTRY  OCCURS 60 TIMES
001670                           INDEXED BY WRK-STAGE-IDX.
001680         10  WRK-STAGE-ID        PIC 9(009)  VALUE ZEROS.
001690         10  WRK-STAGE-JANELA    PIC 9(001)  VALUE ZEROS.
001700     05  FILLER                      PIC X(010).
001710 01  WRK-GRUPO-STAGE-ED REDEFINES WRK-GRUPO-STAGE.
001720     05  WRK-STAGE-ED-ENTRY OCCURS 60 TIMES  PIC X(010).
001730*---------------------------------------------------------------*
001740 77  WRK-STAGE2-COUNT           PIC 9(004) COMP-3 VALUE ZEROS.
001750 01  WRK-GRUPO-STAGE2.
001760     05  WRK-STAGE2-ENTRY OCCURS 60 TIMES
001770                          INDEXED BY WRK-STAGE2-IX.
001780         10  WRK-STAGE2-ID       PIC 9(009)  VALUE ZEROS.
001790         10  WRK-STAGE2-JANELA   PIC 9(001)  VALUE ZEROS.
001800     05  FILLER                      PIC X(010).
001810*---------------------------------------------------------------*
001820*    BOOKS DE LAYOUT COMPARTILHADOS COM PROGALOC E PROGASSE      *
001830*---------------------------------------------------------------*
001840     COPY "#BOOKDIM".
001850     COPY "#BOOKPAX".
001860     COPY "#BOOKERRO".
001870*===============================================================*
001880 PROCEDURE                               DIVISION
001890         USING WRK-PLANE-DIMENSIONS
001900               WRK-GROUP-TABLE
001910               WRK-PASSENGER-COUNT
001920               WRK-ERRO-AREA.
001930*---------------------------------------------------------------*
001940 0000-PRINCIPAL SECTION.
001950     MOVE 'N'      TO WRK-ERRO-SWITCH.
001960     MOVE SPACES   TO WRK-DESCRICAO-ERRO.
001970     MOVE ZEROS    TO WRK-GROUP-COUNT.
001980     MOVE ZEROS    TO WRK-PASSENGER-COUNT.
001990     PERFORM 0100-ABRIR-ARQUIVO THRU 0100-ABRIR-ARQUIVO-FIM.
002000     IF HOUVE-ERRO
002010         GO TO 0000-PRINCIPAL-FIM
002020     END-IF.
002030     PERFORM 0110-LER-PRIMEIRA-LINHA THRU
002040             0110-LER-PRIMEIRA-LINHA-FIM.
002050     IF HOUVE-ERRO
002060         GO TO 0000-PRINCIPAL-FIM
002070     END-IF.
002080     PERFORM 0120-VALIDA-DIMENSOES THRU
002090             0120-VALIDA-DIMENSOES-FIM.
002100     IF HOUVE-ERRO
002110         GO TO 0000-PRINCIPAL-FIM
002120     END-IF.
002130     PERFORM 0130-LER-SEGUNDA-LINHA THRU
002140             0130-LER-SEGUNDA-LINHA-FIM.
002150     IF HOUVE-ERRO
002160         GO TO 0000-PRINCIPAL-FIM
002170     END-IF.
002180     PERFORM 0200-PROCESSAR-GRUPOS THRU
002190             0200-PROCESSAR-GRUPOS-FIM
002200         UNTIL WRK-FS-PASSMANI EQUAL '10' OR HOUVE-ERRO.
002210 0000-PRINCIPAL-FIM.
002220     PERFORM 0900-FECHAR-ARQUIVO THRU 0900-FECHAR-ARQUIVO-FIM.
002230     GOBACK.
002240*---------------------------------------------------------------*
002250*    0100 - ABERTURA DO ARQUIVO DE MANIFESTO                     *
002260*---------------------------------------------------------------*
002270 0100-ABRIR-ARQUIVO SECTION.
002280     OPEN INPUT PASSMANI.
002290     IF WRK-FS-PASSMANI NOT EQUAL '00'
002300         MOVE WRK-MSG-ARQ-AUSENTE TO WRK-DESCRICAO-ERRO
002310         MOVE 'PROGPASS-0100'     TO WRK-AREA-ERRO
002320         MOVE 'S'                 TO WRK-ERRO-SWITCH
002330     END-IF.
002340 0100-ABRIR-ARQUIVO-FIM. EXIT.
002350*---------------------------------------------------------------*
002360*    0110 - LEITURA DA LINHA 1 (DIMENSOES DO AVIAO)              *
002370*---------------------------------------------------------------*
002380 0110-LER-PRIMEIRA-LINHA SECTION.
002390     PERFORM 0140-LER-LINHA THRU 0140-LER-LINHA-FIM.
002400     IF WRK-FS-PASSMANI EQUAL '10'
002410         MOVE WRK-MSG-ARQ-VAZIO TO WRK-DESCRICAO-ERRO
002420         MOVE 'PROGPASS-0110'   TO WRK-AREA-ERRO
002430         MOVE 'S'               TO WRK-ERRO-SWITCH
002440     ELSE
002450         PERFORM 0900-QUEBRA-LINHA THRU 0900-QUEBRA-LINHA-FIM
002460     END-IF.
002470 0110-LER-PRIMEIRA-LINHA-FIM. EXIT.
002480*---------------------------------------------------------------*
002490*    0120 - VALIDACAO DAS DIMENSOES (2 TOKENS NUMERICOS >= 1)    *
002500*---------------------------------------------------------------*
002510 0120-VALIDA-DIMENSOES SECTION.
002520     IF WRK-TOKEN-COUNT NOT EQUAL 2
002530         MOVE WRK-MSG-DIM-INVALIDA TO WRK-DESCRICAO-ERRO
002540         MOVE 'PROGPASS-0120'      TO WRK-AREA-ERRO
002550         MOVE 'S'                  TO WRK-ERRO-SWITCH
002560         GO TO 0120-VALIDA-DIMENSOES-FIM
002570     END-IF.
002580     MOVE WRK-TOKEN-TEXTO(1) TO WRK-TOKEN-ATUAL.
002590     PERFORM 0925-ACHA-TAMANHO THRU 0925-ACHA-TAMANHO-FIM.
002600     IF WRK-TOKEN-LEN EQUAL ZERO
002610         OR WRK-TOKEN-ATUAL(1:WRK-TOKEN-LEN) NOT NUMERIC
002620         MOVE WRK-MSG-DIM-NAO-NUMER TO WRK-DESCRICAO-ERRO
002630         MOVE 'PROGPASS-0120'       TO WRK-AREA-ERRO
002640         MOVE 'S'                   TO WRK-ERRO-SWITCH
002650         GO TO 0120-VALIDA-DIMENSOES-FIM
002660     END-IF.
002670     MOVE WRK-TOKEN-ATUAL(1:WRK-TOKEN-LEN)
002680         TO WRK-NUM-ROWS.
002690     MOVE WRK-TOKEN-TEXTO(2) TO WRK-TOKEN-ATUAL.
002700     PERFORM 0925-ACHA-TAMANHO THRU 0925-ACHA-TAMANHO-FIM.
002710     IF WRK-TOKEN-LEN EQUAL ZERO
002720         OR WRK-TOKEN-ATUAL(1:WRK-TOKEN-LEN) NOT NUMERIC
002730         MOVE WRK-MSG-DIM-NAO-NUMER TO WRK-DESCRICAO-ERRO
002740         MOVE 'PROGPASS-0120'       TO WRK-AREA-ERRO
002750         MOVE 'S'                   TO WRK-ERRO-SWITCH
002760         GO TO 0120-VALIDA-DIMENSOES-FIM
002770     END-IF.
002780     MOVE WRK-TOKEN-ATUAL(1:WRK-TOKEN-LEN)
002790         TO WRK-NUM-SEATS-IN-ROW.
002800     IF WRK-NUM-ROWS LESS 1 OR WRK-NUM-SEATS-IN-ROW LESS 1
002810         MOVE WRK-MSG-DIM-MENOR-1 TO WRK-DESCRICAO-ERRO
002820         MOVE 'PROGPASS-0120'     TO WRK-AREA-ERRO
002830         MOVE 'S'                 TO WRK-ERRO-SWITCH
002840     END-IF.
002850 0120-VALIDA-DIMENSOES-FIM. EXIT.
002860*---------------------------------------------------------------*
002870*    0130 - LEITURA DA LINHA 2 (PRIMEIRO GRUPO OU FIM PREMATURO) *
002880*---------------------------------------------------------------*
002890 0130-LER-SEGUNDA-LINHA SECTION.
002900     PERFORM 0140-LER-LINHA THRU 0140-LER-LINHA-FIM.
002910     IF WRK-FS-PASSMANI EQUAL '10'
002920         MOVE WRK-MSG-SEM-PASSAGEIRO TO WRK-DESCRICAO-ERRO
002930         MOVE 'PROGPASS-0130'        TO WRK-AREA-ERRO
002940         MOVE 'S'                    TO WRK-ERRO-SWITCH
002950     END-IF.
002960 0130-LER-SEGUNDA-LINHA-FIM. EXIT.
002970*---------------------------------------------------------------*
002980*    0140 - LEITURA FISICA DE UMA LINHA DO MANIFESTO             *
002990*---------------------------------------------------------------*
003000 0140-LER-LINHA SECTION.
003010     MOVE SPACES TO WRK-LINHA-ENTRADA.
003020     READ PASSMANI INTO WRK-LINHA-ENTRADA
003030         AT END     MOVE '10' TO WRK-FS-PASSMANI
003040         NOT AT END MOVE '00' TO WRK-FS-PASSMANI
003050     END-READ.
003060 0140-LER-LINHA-FIM. EXIT.
003070*---------------------------------------------------------------*
003080*    0200 - PROCESSA UMA LINHA DE GRUPO E AVANCA A PROXIMA       *
003090*---------------------------------------------------------------*
003100 0200-PROCESSAR-GRUPOS SECTION.
003110     PERFORM 0900-QUEBRA-LINHA THRU 0900-QUEBRA-LINHA-FIM.
003120     IF WRK-TOKEN-COUNT GREATER ZERO
003130         PERFORM 0210-MONTA-GRUPO THRU 0210-MONTA-GRUPO-FIM
003140         IF NAO-HOUVE-ERRO
003150             PERFORM 0220-ORDENA-GRUPO THRU
003160                     0220-ORDENA-GRUPO-FIM
003170             PERFORM 0230-GRAVA-GRUPO THRU
003180                     0230-GRAVA-GRUPO-FIM
003190         END-IF
003200     END-IF.
003210     IF NAO-HOUVE-ERRO
003220         PERFORM 0140-LER-LINHA THRU 0140-LER-LINHA-FIM
003230     END-IF.
003240 0200-PROCESSAR-GRUPOS-FIM. EXIT.
003250*---------------------------------------------------------------*
003260*    0210 - CLASSIFICA CADA TOKEN DA LINHA COMO PASSAGEIRO       *
003270*---------------------------------------------------------------*
003280 0210-MONTA-GRUPO SECTION.
003290     PERFORM 0211-MONTA-PASSAGEIRO
003300         VARYING WRK-STAGE-IDX FROM 1 BY 1
003310         UNTIL WRK-STAGE-IDX GREATER WRK-TOKEN-COUNT
003320            OR HOUVE-ERRO.
003330 0210-MONTA-GRUPO-FIM. EXIT.
003340*---------------------------------------------------------------*
003350 0211-MONTA-PASSAGEIRO SECTION.
003360     MOVE WRK-TOKEN-TEXTO(WRK-STAGE-IDX) TO WRK-TOKEN-ATUAL.
003370     PERFORM 0925-ACHA-TAMANHO  THRU 0925-ACHA-TAMANHO-FIM.
003380     PERFORM 0930-CLASSIFICA-TOKEN THRU
003390             0930-CLASSIFICA-TOKEN-FIM.
003400     IF NOT TOKEN-E-VALIDO
003410         MOVE WRK-MSG-TOKEN-INVALIDO TO WRK-DESCRICAO-ERRO
003420         MOVE 'PROGPASS-0211'        TO WRK-AREA-ERRO
003430         MOVE 'S'                    TO WRK-ERRO-SWITCH
003440         GO TO 0211-MONTA-PASSAGEIRO-FIM
003450     END-IF.
003460     ADD 1 TO WRK-PASSENGER-COUNT.
003470     MOVE WRK-TOKEN-ID-NUM
003480         TO WRK-STAGE-ID(WRK-STAGE-IDX).
003490     MOVE WRK-TOKEN-JANELA
003500         TO WRK-STAGE-JANELA(WRK-STAGE-IDX).
003510 0211-MONTA-PASSAGEIRO-FIM. EXIT.
003520*---------------------------------------------------------------*
003530*    0220 - ORDENACAO ESTAVEL DO GRUPO (JANELA PRIMEIRO)         *
003540*    PARTICAO EM 2 PASSADAS - PRESERVA A ORDEM ORIGINAL DENTRO   *
003550*    DE CADA PARTICAO (EXIGENCIA DE ORDENACAO ESTAVEL)           *
003560*---------------------------------------------------------------*
003570 0220-ORDENA-GRUPO SECTION.
003580     MOVE ZEROS TO WRK-STAGE2-COUNT.
003590     PERFORM 0221-COPIA-COM-JANELA
003600         VARYING WRK-STAGE-IDX FROM 1 BY 1
003610         UNTIL WRK-STAGE-IDX GREATER WRK-TOKEN-COUNT.
003620     PERFORM 0222-COPIA-SEM-JANELA
003630         VARYING WRK-STAGE-IDX FROM 1 BY 1
003640         UNTIL WRK-STAGE-IDX GREATER WRK-TOKEN-COUNT.
003650     PERFORM 0223-DEVOLVE-GRUPO
003660         VARYING WRK-STAGE-IDX FROM 1 BY 1
003670         UNTIL WRK-STAGE-IDX GREATER WRK-TOKEN-COUNT.
003680 0220-ORDENA-GRUPO-FIM. EXIT.
003690*---------------------------------------------------------------*
003700 0221-COPIA-COM-JANELA SECTION.
003710     IF WRK-STAGE-JANELA(WRK-STAGE-IDX) EQUAL 1
003720         ADD 1 TO WRK-STAGE2-COUNT
003730         MOVE WRK-STAGE-ID(WRK-STAGE-IDX)
003740             TO WRK-STAGE2-ID(WRK-STAGE2-COUNT)
003750         MOVE WRK-STAGE-JANELA(WRK-STAGE-IDX)
003760             TO WRK-STAGE2-JANELA(WRK-STAGE2-COUNT)
003770     END-IF.
003780 0221-COPIA-COM-JANELA-FIM. EXIT.
003790*---------------------------------------------------------------*
003800 0222-COPIA-SEM-JANELA SECTION.
003810     IF WRK-STAGE-JANELA(WRK-STAGE-IDX) EQUAL 0
003820         ADD 1 TO WRK-STAGE2-COUNT
003830         MOVE WRK-STAGE-ID(WRK-STAGE-IDX)
003840             TO WRK-STAGE2-ID(WRK-STAGE2-COUNT)
003850         MOVE WRK-STAGE-JANELA(WRK-STAGE-IDX)
003860             TO WRK-STAGE2-JANELA(WRK-STAGE2-COUNT)
003870     END-IF.
003880 0222-COPIA-SEM-JANELA-FIM. EXIT.
003890*---------------------------------------------------------------*
003900 0223-DEVOLVE-GRUPO SECTION.
003910     MOVE WRK-STAGE2-ID(WRK-STAGE-IDX)
003920         TO WRK-STAGE-ID(WRK-STAGE-IDX).
003930     MOVE WRK-STAGE2-JANELA(WRK-STAGE-IDX)
003940         TO WRK-STAGE-JANELA(WRK-STAGE-IDX).
003950 0223-DEVOLVE-GRUPO-FIM. EXIT.
003960*---------------------------------------------------------------*
003970*    0230 - GRAVA O GRUPO JA ORDENADO NA TABELA DE BOOKPAX       *
003980*---------------------------------------------------------------*
003990 0230-GRAVA-GRUPO SECTION.
004000     ADD 1 TO WRK-GROUP-COUNT.
004010     MOVE WRK-TOKEN-COUNT
004020         TO WRK-GROUP-SIZE(WRK-GROUP-COUNT).
004030     MOVE ZEROS
004040         TO WRK-GROUP-WINDOW-COUNT(WRK-GROUP-COUNT).
004050     PERFORM 0231-COPIA-MEMBRO
004060         VARYING WRK-STAGE-IDX FROM 1 BY 1
004070         UNTIL WRK-STAGE-IDX GREATER WRK-TOKEN-COUNT.
004080 0230-GRAVA-GRUPO-FIM. EXIT.
004090*---------------------------------------------------------------*
004100 0231-COPIA-MEMBRO SECTION.
004110     MOVE WRK-STAGE-ID(WRK-STAGE-IDX)
004120         TO WRK-MEMBER-PASSENGER-ID(WRK-GROUP-COUNT,
004130                                     WRK-STAGE-IDX).
004140     MOVE WRK-STAGE-JANELA(WRK-STAGE-IDX)
004150         TO WRK-MEMBER-WINDOW-PREF(WRK-GROUP-COUNT,
004160                                    WRK-STAGE-IDX).
004170     MOVE ZEROS
004180         TO WRK-MEMBER-SEPARATED(WRK-GROUP-COUNT,
004190                                  WRK-STAGE-IDX).
004200     MOVE ZEROS
004210         TO WRK-MEMBER-SATISFACTION(WRK-GROUP-COUNT,
004220                                     WRK-STAGE-IDX).
004230     IF WRK-TOKEN-COUNT GREATER 1
004240         MOVE 1 TO WRK-MEMBER-IN-GROUP(WRK-GROUP-COUNT,
004250                                        WRK-STAGE-IDX)
004260     ELSE
004270         MOVE 0 TO WRK-MEMBER-IN-GROUP(WRK-GROUP-COUNT,
004280                                        WRK-STAGE-IDX)
004290     END-IF.
004300     IF WRK-MEMBER-WINDOW-PREF(WRK-GROUP-COUNT,
004310                                WRK-STAGE-IDX) EQUAL 1
004320         ADD 1 TO WRK-GROUP-WINDOW-COUNT(WRK-GROUP-COUNT)
004330     END-IF.
004340 0231-COPIA-MEMBRO-FIM. EXIT.
004350*---------------------------------------------------------------*
004360*    0900 - QUEBRA A LINHA CORRENTE EM TOKENS SEPARADOS POR      *
004370*    ESPACO, USANDO UNSTRING COM PONTEIRO DE VARREDURA           *
004380*---------------------------------------------------------------*
004390 0900-QUEBRA-LINHA SECTION.
004400     MOVE ZEROS   TO WRK-TOKEN-COUNT.
004410     MOVE SPACES  TO WRK-TOKEN-TABLE.
004420     MOVE 1       TO WRK-PONTEIRO.
004430     PERFORM 0910-EXTRAI-TOKEN THRU 0910-EXTRAI-TOKEN-FIM
004440         UNTIL WRK-PONTEIRO GREATER WRK-TAM-MAX-LINHA.
004450 0900-QUEBRA-LINHA-FIM. EXIT.
004460*---------------------------------------------------------------*
004470 0910-EXTRAI-TOKEN SECTION.
004480     MOVE SPACES TO WRK-TOKEN-ATUAL.
004490     UNSTRING WRK-LINHA-ENTRADA DELIMITED BY ALL SPACE
004500         INTO WRK-TOKEN-ATUAL
004510         WITH POINTER WRK-PONTEIRO
004520     END-UNSTRING.
004530     IF WRK-TOKEN-ATUAL NOT EQUAL SPACES
004540         IF WRK-TOKEN-COUNT LESS WRK-MAX-PASSAG-POR-GRUPO
004550             ADD 1 TO WRK-TOKEN-COUNT
004560             MOVE WRK-TOKEN-ATUAL
004570                 TO WRK-TOKEN-TEXTO(WRK-TOKEN-COUNT)
004580         END-IF
004590     END-IF.
004600 0910-EXTRAI-TOKEN-FIM. EXIT.
004610*---------------------------------------------------------------*
004620*    0925 - ACHA O TAMANHO UTIL (SEM BRANCOS A DIREITA) DE       *
004630*    WRK-TOKEN-ATUAL, VARRENDO DA DIREITA PARA A ESQUERDA        *
004640*---------------------------------------------------------------*
004650 0925-ACHA-TAMANHO SECTION.
004660     MOVE ZEROS TO WRK-TOKEN-LEN.
004670     PERFORM 0926-TESTA-POSICAO
004680         VARYING WRK-SCAN-POS FROM 10 BY -1
004690         UNTIL WRK-SCAN-POS LESS 1
004700            OR WRK-TOKEN-LEN NOT EQUAL ZERO.
004710 0925-ACHA-TAMANHO-FIM. EXIT.
004720*---------------------------------------------------------------*
004730 0926-TESTA-POSICAO SECTION.
004740     IF WRK-TOKEN-ATUAL(WRK-SCAN-POS:1) NOT EQUAL SPACE
004750         MOVE WRK-SCAN-POS TO WRK-TOKEN-LEN
004760     END-IF.
004770 0926-TESTA-POSICAO-FIM. EXIT.
004780*---------------------------------------------------------------*
004790*    0930 - CLASSIFICA O TOKEN: DIGITOS (SEM JANELA), DIGITOS +  *
004800*    "W" (COM JANELA), OU INVALIDO                               *
004810*---------------------------------------------------------------*
004820 0930-CLASSIFICA-TOKEN SECTION.
004830     MOVE 'N'   TO WRK-TOKEN-VALIDO.
004840     MOVE ZERO  TO WRK-TOKEN-JANELA.
004850     MOVE ZEROS TO WRK-TOKEN-ID-NUM.
004860     IF WRK-TOKEN-LEN EQUAL ZERO
004870         GO TO 0930-CLASSIFICA-TOKEN-FIM
004880     END-IF.
004890     IF WRK-TOKEN-ATUAL(WRK-TOKEN-LEN:1) IS WRK-CLASSE-W
004900         MOVE 1 TO WRK-TOKEN-JANELA
004910         COMPUTE WRK-TOKEN-NUM-LEN = WRK-TOKEN-LEN - 1
004920     ELSE
004930         MOVE 0 TO WRK-TOKEN-JANELA
004940         MOVE WRK-TOKEN-LEN TO WRK-TOKEN-NUM-LEN
004950     END-IF.
004960     IF WRK-TOKEN-NUM-LEN EQUAL ZERO
004970         GO TO 0930-CLASSIFICA-TOKEN-FIM
004980     END-IF.
004990     IF WRK-TOKEN-ATUAL(1:WRK-TOKEN-NUM-LEN) IS NUMERIC
005000         MOVE WRK-TOKEN-ATUAL(1:WRK-TOKEN-NUM-LEN)
005010             TO WRK-TOKEN-ID-NUM
005020         MOVE 'S' TO WRK-TOKEN-VALIDO
005030     END-IF.
005040 0930-CLASSIFICA-TOKEN-FIM. EXIT.
005050*---------------------------------------------------------------*
005060*    0900 - FECHAMENTO DO ARQUIVO DE MANIFESTO                   *
005070*---------------------------------------------------------------*
005080 0900-FECHAR-ARQUIVO SECTION.
005090     CLOSE PASSMANI.
005100 0900-FECHAR-ARQUIVO-FIM. EXIT.
