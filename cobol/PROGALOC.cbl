000100*=================================================================
000110 IDENTIFICATION                          DIVISION.
000120*=================================================================
000130 PROGRAM-ID.                             PROGALOC.
000140 AUTHOR.                                 R C ALMEIDA.
000150 INSTALLATION.                           FOURSYS INFORMATICA.
000160 DATE-WRITTEN.                           18/03/1987.
000170 DATE-COMPILED.
000180 SECURITY.                               CONFIDENCIAL.
000190*-----------------------------------------------------------------
000200*    PROGRAMA....: PROGALOC
000210*    PROGRAMADOR.: R C ALMEIDA
000220*    ANALISTA....: J A CARDIM
000230*    CONSULTORIA.: FOURSYS
000240*    DATA........: 18/03/1987
000250*-----------------------------------------------------------------
000260*    OBJETIVO...: ALOCAR OS GRUPOS DE PASSAGEIROS MONTADOS POR
000270*                 PROGPASS NAS FILEIRAS DO AVIAO, RESPEITANDO A
000280*                 PREFERENCIA DE JANELA, SEPARANDO OS GRUPOS QUE
000290*                 NAO CABEM INTEIROS NUMA FILEIRA, E CALCULANDO O
000300*                 PERCENTUAL DE SATISFACAO GERAL DO VOO.
000310*-----------------------------------------------------------------
000320*    ARQUIVOS                I/O                  INCLUDE/BOOK
000330*    (NENHUM - TRABALHA SOMENTE EM MEMORIA)        #BOOKDIM
000340*                                                  #BOOKPAX
000350*                                                  #BOOKSEAT
000360*-----------------------------------------------------------------
000370*    MODULOS....: CHAMADO POR PROGASSE
000380*-----------------------------------------------------------------
000390*                          ALTERACOES
000400*-----------------------------------------------------------------
000410*    PROGRAMADOR.: R C ALMEIDA                                    ALT001  
000420*    ANALISTA....: J A CARDIM
000430*    CONSULTORIA.: FOURSYS
000440*    DATA........: 18/03/1987
000450*    OBJETIVO....: VERSAO INICIAL - ORDENA OS GRUPOS POR TAMANHO
000460*                  E OS ENCAIXA NAS FILEIRAS NA ORDEM EM QUE
000470*                  COUBEREM, SEM TRATAR JANELA                    ALT001  
000480*-----------------------------------------------------------------
000490*    PROGRAMADOR.: MATHEUS H MEDEIROS                             ALT002  
000500*    ANALISTA....: J A CARDIM
000510*    CONSULTORIA.: FOURSYS
000520*    DATA........: 07/02/1989
000530*    OBJETIVO....: CHAMADO SOL-0512 - INCLUIDA A PREFERENCIA DE
000540*                  JANELA NO CRITERIO DE ORDENACAO DOS GRUPOS E
000550*                  NO CALCULO DE SATISFACAO POR PASSAGEIRO        ALT002  
000560*-----------------------------------------------------------------
000570*    PROGRAMADOR.: IVAN SANCHES                                   ALT003  
000580*    ANALISTA....: W SOARES CORDEIRO
000590*    CONSULTORIA.: FOURSYS
000600*    DATA........: 30/08/1991
000610*    OBJETIVO....: CHAMADO SOL-0803 - GRUPOS MAIORES QUE A
000620*                  FILEIRA PASSAM A SER DESMEMBRADOS NA LISTA DE
000630*                  PASSAGEIROS SEPARADOS, REALOCADOS UM A UM      ALT003  
000640*-----------------------------------------------------------------
000650*    PROGRAMADOR.: IVAN SANCHES                                   ALT004  
000660*    ANALISTA....: W SOARES CORDEIRO
000670*    CONSULTORIA.: FOURSYS
000680*    DATA........: 11/05/1994
000690*    OBJETIVO....: CHAMADO SOL-1140 - APOS A ALOCACAO, REPOSICIONA
000700*                  OS PASSAGEIROS COM JANELA PARA AS PONTAS DA
000710*                  FILEIRA E DESCARTA FILEIRAS ALEM DE NUM-ROWS   ALT004  
000720*-----------------------------------------------------------------
000730*    PROGRAMADOR.: W SOARES CORDEIRO                              ALT005  
000740*    ANALISTA....: IVAN SANCHES
000750*    CONSULTORIA.: FOURSYS
000760*    DATA........: 21/09/1998
000770*    OBJETIVO....: CHAMADO SOL-1590 - AJUSTE ANO 2000. CAMPOS DE
000780*                  CONTROLE DE DATA DO CABECALHO REVISADOS. SEM
000790*                  IMPACTO NO CALCULO DE ASSENTOS (PROGRAMA NAO
000800*                  MANIPULA DATAS DE CALENDARIO)                  ALT005  
000810*-----------------------------------------------------------------
000820*    PROGRAMADOR.: MATHEUS H MEDEIROS                             ALT006
000830*    ANALISTA....: W SOARES CORDEIRO
000840*    CONSULTORIA.: FOURSYS
000850*    DATA........: 04/02/2001
000860*    OBJETIVO....: CHAMADO SOL-2050 - PERCENTUAL DE SATISFACAO
000870*                  PASSA A SER CALCULADO COM COMPUTE ROUNDED EM
000880*                  CAMPO 999V99, SUBSTITUINDO O TRUNCAMENTO
000890*                  ANTERIOR POR DISPLAY                           ALT006
000900*-----------------------------------------------------------------
000910*    PROGRAMADOR.: IVAN SANCHES                                   ALT007
000920*    ANALISTA....: MATHEUS H MEDEIROS
000930*    CONSULTORIA.: FOURSYS
000940*    DATA........: 02/06/2003
000950*    OBJETIVO....: CHAMADO SOL-2255 - O PERCENTUAL EDITADO PASSA A
000960*                  SER MONTADO DIGITO A DIGITO, SUPRIMINDO O
000970*                  CENTESIMO E O DECIMO QUANDO ZERADOS (87.5%, E
000980*                  NAO 87.50%), CONFORME EXIGIDO PELO SISTEMA DE
000990*                  CHECK-IN. SUFIXO "%" PASSA A SER EMBUTIDO AQUI  ALT007
001000*-----------------------------------------------------------------
001010*    PROGRAMADOR.: R C ALMEIDA                                    ALT008
001020*    ANALISTA....: MATHEUS H MEDEIROS
001030*    CONSULTORIA.: FOURSYS
001040*    DATA........: 17/09/2003
001050*    OBJETIVO....: CHAMADO SOL-2271 - RETIRADO O UPSI-0 DE
001060*                  DEPURACAO, QUE NUNCA FOI LIGADO NA PRODUCAO,
001070*                  SUBSTITUIDO POR CHAVE EM WORKING-STORAGE NOS
001080*                  MOLDES DE HOUVE-ERRO/NAO-HOUVE-ERRO DO BOOKERR.
001090*                  BOOKS RENOMEADOS PARA O PADRAO #BOOK DA CASA    ALT008
001100*-----------------------------------------------------------------
001110*    PROGRAMADOR.: IVAN SANCHES                                   ALT009
001120*    ANALISTA....: R C ALMEIDA
001130*    CONSULTORIA.: FOURSYS
001140*    DATA........: 24/09/2003
001150*    OBJETIVO....: CHAMADO SOL-2284 - 0311-SENTA-UM-SEPARADO
001160*                  ESTAVA DANDO 0,50 DE SATISFACAO AO PASSAGEIRO
001170*                  SEPARADO QUANDO A FILEIRA NAO TINHA MAIS
001180*                  JANELA, SO PELO FATO DELE TER VINDO DE GRUPO.
001190*                  TODO SEPARADO JA E SEPARADO POR DEFINICAO (NAO
001200*                  HA FLAG DE "SEPARADO MAS NAO SEPARADO" NO
001210*                  BOOKPAX), LOGO A NOTA TEM QUE FICAR ZERADA
001220*                  NESSE RAMO, DO MESMO JEITO QUE 0221-SENTA-
001230*                  MEMBRO SO DA 0,50 PRO MEMBRO DE GRUPO QUE NAO
001240*                  ESTIVER SEPARADO                               ALT009
001250*-----------------------------------------------------------------
001260*=================================================================
001270 ENVIRONMENT                             DIVISION.
001280*=================================================================
001290 CONFIGURATION                           SECTION.
001300 SOURCE-COMPUTER.                        IBM-370.
001310 OBJECT-COMPUTER.                        IBM-370.
001320 SPECIAL-NAMES.
001330     C01                  IS TOP-OF-FORM.
001340*=================================================================
001350 DATA                                    DIVISION.
001360*=================================================================
001370 WORKING-STORAGE                         SECTION.
001380*-----------------------------------------------------------------
001390*    CHAVE DE DEPURACAO DO TRACE DE GRUPOS RECEBIDOS (ANTES
001400*    ARMADA PELO UPSI-0, HOJE SO LIGADA ALTERANDO O VALUE ABAIXO)   ALT008
001410*-----------------------------------------------------------------
001420 77  WRK-SW-DEBUG               PIC X(001)        VALUE "N".
001430     88  DEBUG-LIGADO                             VALUE "S".
001440     88  DEBUG-DESLIGADO                          VALUE "N".
001450*-----------------------------------------------------------------
001460*    CONTADORES DO GRUPO CORRENTE SENDO ALOCADO
001470*-----------------------------------------------------------------
001480 77  WRK-GRUPO-TAMANHO          PIC 9(004) COMP   VALUE ZEROS.
001490 77  WRK-GRUPO-JANELAS          PIC 9(004) COMP   VALUE ZEROS.
001500*-----------------------------------------------------------------
001510*    RESULTADO DA BUSCA DE FILEIRA (0210-BUSCA-FILEIRA)
001520*-----------------------------------------------------------------
001530 77  WRK-FILEIRA-ACHADA-SW      PIC X(001) VALUE 'N'.
001540     88  ACHOU-FILEIRA                     VALUE 'S'.
001550     88  NAO-ACHOU-FILEIRA                 VALUE 'N'.
001560 77  WRK-FILEIRA-ACHADA-IDX     PIC 9(004) COMP   VALUE ZEROS.
001570*-----------------------------------------------------------------
001580*    CONTADORES DA ORDENACAO EM BOLHA DA TABELA DE GRUPOS
001590*    (TAMANHO DECRESCENTE, JANELAS DECRESCENTE - NAO ESTAVEL,
001600*    IDIOMA DE TROCA EMPRESTADO DO MODULO DE ORDENACAO EM VETOR)
001610*-----------------------------------------------------------------
001620 77  WRK-BOLHA-I                PIC 9(004) COMP   VALUE ZEROS.
001630 77  WRK-BOLHA-J                PIC 9(004) COMP   VALUE ZEROS.
001640 77  WRK-BOLHA-J2               PIC 9(004) COMP   VALUE ZEROS.
001650 77  WRK-BOLHA-LIMITE           PIC 9(004) COMP   VALUE ZEROS.
001660*-----------------------------------------------------------------
001670*    AREA DE TROCA PARA A ORDENACAO EM BOLHA DE UM GRUPO INTEIRO
001680*    (MESMA ESTRUTURA DE UMA OCORRENCIA DE WRK-GROUP DE BOOKPAX)
001690*-----------------------------------------------------------------
001700 01  WRK-GROUP-SWAP.
001710     05  WRK-SWAP-SIZE              PIC 9(004)     VALUE ZEROS.
001720     05  WRK-SWAP-WINDOW-COUNT      PIC 9(004)     VALUE ZEROS.
001730     05  WRK-SWAP-MEMBER  OCCURS 60 TIMES.
001740         10  WRK-SWAP-PASSENGER-ID     PIC 9(009)  VALUE ZEROS.
001750         10  WRK-SWAP-FLAGS            PIC 9(003)  VALUE ZEROS.
001760         10  WRK-SWAP-SATISFACTION     PIC 9(001)V9(002)
001770                                                    VALUE ZEROS.
001780         10  FILLER                    PIC X(005)  VALUE SPACES.
001790     05  FILLER                     PIC X(010)     VALUE SPACES.
001800*-----------------------------------------------------------------
001810*    CONTADORES DA ORDENACAO EM BOLHA DA LISTA DE SEPARADOS
001820*-----------------------------------------------------------------
001830 77  WRK-BOLHA-SI               PIC 9(004) COMP   VALUE ZEROS.
001840 77  WRK-BOLHA-SJ               PIC 9(004) COMP   VALUE ZEROS.
001850 77  WRK-BOLHA-SJ2              PIC 9(004) COMP   VALUE ZEROS.
001860 77  WRK-BOLHA-SLIMITE          PIC 9(004) COMP   VALUE ZEROS.
001870*-----------------------------------------------------------------
001880*    AREA DE TROCA PARA A ORDENACAO EM BOLHA DE 1 SEPARADO
001890*    (MESMA ESTRUTURA DE UMA OCORRENCIA DE WRK-SEPARATED-PAX)
001900*-----------------------------------------------------------------
001910 01  WRK-SEP-SWAP.
001920     05  WRK-SWAP-SEP-ID            PIC 9(009)     VALUE ZEROS.
001930     05  WRK-SWAP-SEP-JANELA        PIC 9(001)     VALUE ZEROS.
001940     05  WRK-SWAP-SEP-GRUPO         PIC 9(001)     VALUE ZEROS.
001950     05  WRK-SWAP-SEP-SATISF        PIC 9(001)V9(002)
001960                                                    VALUE ZEROS.
001970     05  FILLER                     PIC X(005)     VALUE SPACES.
001980*-----------------------------------------------------------------
001990*    CONTADORES DO REPOSICIONAMENTO DE JANELA (0400-AJUSTA)
002000*-----------------------------------------------------------------
002010 77  WRK-TROCAS-JANELA          PIC 9(001) COMP   VALUE ZEROS.
002020 77  WRK-OCC-ULTIMO             PIC 9(004) COMP   VALUE ZEROS.
002030 77  WRK-OCC-ID-TEMP            PIC 9(009)        VALUE ZEROS.
002040 77  WRK-OCC-JAN-TEMP           PIC 9(001)        VALUE ZEROS.
002050*-----------------------------------------------------------------
002060*    ACUMULADORES DO CALCULO DE SATISFACAO (0500-CALCULA)
002070*-----------------------------------------------------------------
002080 77  WRK-SOMA-SATISFACAO        PIC 9(006)V9(002) COMP-3
002090                                                    VALUE ZEROS.
002100 77  WRK-RESTANTES              PIC S9(006) COMP-3 VALUE ZEROS.
002110*-----------------------------------------------------------------
002120*    PONTEIRO DE MONTAGEM DO PERCENTUAL EDITADO (0502)             ALT007
002130*-----------------------------------------------------------------
002140 77  WRK-SATISF-PTR             PIC 9(002) COMP   VALUE 1.
002150*-----------------------------------------------------------------
002160*    BOOKS DE LAYOUT COMPARTILHADOS COM PROGPASS E PROGASSE
002170*-----------------------------------------------------------------
002180     COPY "#BOOKDIM".
002190     COPY "#BOOKPAX".
002200     COPY "#BOOKSEAT".
002210*=================================================================
002220 PROCEDURE                               DIVISION
002230         USING WRK-PLANE-DIMENSIONS
002240               WRK-GROUP-TABLE
002250               WRK-PASSENGER-COUNT
002260               WRK-ROW-TABLE
002270               WRK-SATISFACTION-PERCENT
002280               WRK-SATISFACTION-PERCENT-ED.
002290*-----------------------------------------------------------------
002300 0000-PRINCIPAL SECTION.
002310     IF DEBUG-LIGADO
002320         DISPLAY "PROGALOC - GRUPOS RECEBIDOS: " WRK-GROUP-COUNT
002330     END-IF.
002340     MOVE ZEROS    TO WRK-ROW-COUNT.
002350     MOVE ZEROS    TO WRK-SEPARATED-COUNT.
002360     PERFORM 0100-ORDENA-GRUPOS THRU 0100-ORDENA-GRUPOS-FIM.
002370     PERFORM 0110-ABRE-FILEIRA  THRU 0110-ABRE-FILEIRA-FIM.
002380     PERFORM 0200-PROCESSA-GRUPOS THRU
002390             0200-PROCESSA-GRUPOS-FIM.
002400     PERFORM 0300-ORDENA-SEPARADOS THRU
002410             0300-ORDENA-SEPARADOS-FIM.
002420     PERFORM 0310-SENTA-SEPARADOS THRU
002430             0310-SENTA-SEPARADOS-FIM.
002440     PERFORM 0400-AJUSTA-JANELAS THRU 0400-AJUSTA-JANELAS-FIM.
002450     PERFORM 0500-CALCULA-SATISFACAO THRU
002460             0500-CALCULA-SATISFACAO-FIM.
002470 0000-PRINCIPAL-FIM.
002480     GOBACK.
002490*-----------------------------------------------------------------
002500*    0100 - ORDENACAO EM BOLHA DA TABELA DE GRUPOS (TAMANHO
002510*    DECRESCENTE, DESEMPATE POR QUANTIDADE DE JANELAS) - NAO E
002520*    ORDENACAO ESTAVEL, CONFORME REGRA DE NEGOCIO DO ALOCADOR
002530*-----------------------------------------------------------------
002540 0100-ORDENA-GRUPOS SECTION.
002550     IF WRK-GROUP-COUNT GREATER 1
002560         PERFORM 0101-PASSADA-BOLHA
002570             VARYING WRK-BOLHA-I FROM 1 BY 1
002580             UNTIL WRK-BOLHA-I GREATER EQUAL WRK-GROUP-COUNT
002590     END-IF.
002600 0100-ORDENA-GRUPOS-FIM. EXIT.
002610*-----------------------------------------------------------------
002620 0101-PASSADA-BOLHA SECTION.
002630     COMPUTE WRK-BOLHA-LIMITE = WRK-GROUP-COUNT - WRK-BOLHA-I.
002640     PERFORM 0102-COMPARA-TROCA
002650         VARYING WRK-BOLHA-J FROM 1 BY 1
002660         UNTIL WRK-BOLHA-J GREATER WRK-BOLHA-LIMITE.
002670 0101-PASSADA-BOLHA-FIM. EXIT.
002680*-----------------------------------------------------------------
002690 0102-COMPARA-TROCA SECTION.
002700     COMPUTE WRK-BOLHA-J2 = WRK-BOLHA-J + 1.
002710     IF WRK-GROUP-SIZE(WRK-BOLHA-J) LESS
002720                WRK-GROUP-SIZE(WRK-BOLHA-J2)
002730         PERFORM 0103-TROCA-GRUPOS THRU 0103-TROCA-GRUPOS-FIM
002740     ELSE
002750         IF WRK-GROUP-SIZE(WRK-BOLHA-J) EQUAL
002760                    WRK-GROUP-SIZE(WRK-BOLHA-J2)
002770            AND WRK-GROUP-WINDOW-COUNT(WRK-BOLHA-J) LESS
002780                    WRK-GROUP-WINDOW-COUNT(WRK-BOLHA-J2)
002790             PERFORM 0103-TROCA-GRUPOS THRU
002800                     0103-TROCA-GRUPOS-FIM
002810         END-IF
002820     END-IF.
002830 0102-COMPARA-TROCA-FIM. EXIT.
002840*-----------------------------------------------------------------
002850 0103-TROCA-GRUPOS SECTION.
002860     MOVE WRK-GROUP(WRK-BOLHA-J)  TO WRK-GROUP-SWAP.
002870     MOVE WRK-GROUP(WRK-BOLHA-J2) TO WRK-GROUP(WRK-BOLHA-J).
002880     MOVE WRK-GROUP-SWAP          TO WRK-GROUP(WRK-BOLHA-J2).
002890 0103-TROCA-GRUPOS-FIM. EXIT.
002900*-----------------------------------------------------------------
002910*    0110 - ABRE UMA NOVA FILEIRA (EMPILHA UM ROW-DESCRIPTOR COM
002920*    TODOS OS ASSENTOS E JANELAS DISPONIVEIS)                    *
002930*-----------------------------------------------------------------
002940 0110-ABRE-FILEIRA SECTION.
002950     ADD 1 TO WRK-ROW-COUNT.
002960     MOVE WRK-NUM-SEATS-IN-ROW
002970         TO WRK-ROW-AVAILABLE-SEATS(WRK-ROW-COUNT).
002980     MOVE WRK-NUM-WINDOWS-IN-ROW
002990         TO WRK-ROW-AVAILABLE-WINDOWS(WRK-ROW-COUNT).
003000     MOVE ZEROS TO WRK-ROW-SATISFACTION(WRK-ROW-COUNT).
003010     MOVE ZEROS TO WRK-ROW-OCCUPANT-COUNT(WRK-ROW-COUNT).
003020 0110-ABRE-FILEIRA-FIM. EXIT.
003030*-----------------------------------------------------------------
003040*    0200 - PERCORRE OS GRUPOS JA ORDENADOS E ALOCA CADA UM
003050*-----------------------------------------------------------------
003060 0200-PROCESSA-GRUPOS SECTION.
003070     PERFORM 0201-PROCESSA-UM-GRUPO
003080         VARYING WRK-GROUP-IDX FROM 1 BY 1
003090         UNTIL WRK-GROUP-IDX GREATER WRK-GROUP-COUNT.
003100 0200-PROCESSA-GRUPOS-FIM. EXIT.
003110*-----------------------------------------------------------------
003120 0201-PROCESSA-UM-GRUPO SECTION.
003130     MOVE WRK-GROUP-SIZE(WRK-GROUP-IDX) TO WRK-GRUPO-TAMANHO.
003140     MOVE WRK-GROUP-WINDOW-COUNT(WRK-GROUP-IDX)
003150         TO WRK-GRUPO-JANELAS.
003160     PERFORM 0210-BUSCA-FILEIRA THRU 0210-BUSCA-FILEIRA-FIM.
003170     IF ACHOU-FILEIRA
003180         PERFORM 0220-SENTA-GRUPO THRU 0220-SENTA-GRUPO-FIM
003190     ELSE
003200         IF WRK-GRUPO-TAMANHO GREATER WRK-NUM-SEATS-IN-ROW
003210             PERFORM 0230-SEPARA-GRUPO THRU
003220                     0230-SEPARA-GRUPO-FIM
003230         ELSE
003240             PERFORM 0110-ABRE-FILEIRA THRU
003250                     0110-ABRE-FILEIRA-FIM
003260             PERFORM 0210-BUSCA-FILEIRA THRU
003270                     0210-BUSCA-FILEIRA-FIM
003280             PERFORM 0220-SENTA-GRUPO THRU
003290                     0220-SENTA-GRUPO-FIM
003300         END-IF
003310     END-IF.
003320 0201-PROCESSA-UM-GRUPO-FIM. EXIT.
003330*-----------------------------------------------------------------
003340*    0210 - PROCURA A PRIMEIRA FILEIRA ABERTA QUE COMPORTE O
003350*    GRUPO CORRENTE (WRK-GRUPO-TAMANHO/WRK-GRUPO-JANELAS)
003360*-----------------------------------------------------------------
003370 0210-BUSCA-FILEIRA SECTION.
003380     MOVE 'N'   TO WRK-FILEIRA-ACHADA-SW.
003390     MOVE ZEROS TO WRK-FILEIRA-ACHADA-IDX.
003400     PERFORM 0211-TESTA-FILEIRA
003410         VARYING WRK-ROW-IDX FROM 1 BY 1
003420         UNTIL WRK-ROW-IDX GREATER WRK-ROW-COUNT
003430            OR ACHOU-FILEIRA.
003440 0210-BUSCA-FILEIRA-FIM. EXIT.
003450*-----------------------------------------------------------------
003460 0211-TESTA-FILEIRA SECTION.
003470     IF WRK-ROW-AVAILABLE-SEATS(WRK-ROW-IDX) GREATER EQUAL
003480                WRK-GRUPO-TAMANHO
003490         IF WRK-GRUPO-JANELAS EQUAL ZERO
003500             SET ACHOU-FILEIRA TO TRUE
003510             SET WRK-FILEIRA-ACHADA-IDX TO WRK-ROW-IDX
003520         ELSE
003530             IF WRK-ROW-AVAILABLE-WINDOWS(WRK-ROW-IDX)
003540                        GREATER EQUAL WRK-GRUPO-JANELAS
003550                OR WRK-ROW-IDX EQUAL WRK-ROW-COUNT
003560                 SET ACHOU-FILEIRA TO TRUE
003570                 SET WRK-FILEIRA-ACHADA-IDX TO WRK-ROW-IDX
003580             END-IF
003590         END-IF
003600     END-IF.
003610 0211-TESTA-FILEIRA-FIM. EXIT.
003620*-----------------------------------------------------------------
003630*    0220 - SENTA TODOS OS MEMBROS DO GRUPO NA FILEIRA ACHADA
003640*-----------------------------------------------------------------
003650 0220-SENTA-GRUPO SECTION.
003660     PERFORM 0221-SENTA-MEMBRO
003670         VARYING WRK-MEMBER-IDX FROM 1 BY 1
003680         UNTIL WRK-MEMBER-IDX GREATER
003690                   WRK-GROUP-SIZE(WRK-GROUP-IDX).
003700 0220-SENTA-GRUPO-FIM. EXIT.
003710*-----------------------------------------------------------------
003720 0221-SENTA-MEMBRO SECTION.
003730     SUBTRACT 1 FROM
003740         WRK-ROW-AVAILABLE-SEATS(WRK-FILEIRA-ACHADA-IDX).
003750     MOVE ZEROS TO WRK-MEMBER-SATISFACTION(WRK-GROUP-IDX,
003760                                             WRK-MEMBER-IDX).
003770     IF MEMBER-WANTS-WINDOW(WRK-GROUP-IDX, WRK-MEMBER-IDX)
003780         IF WRK-ROW-AVAILABLE-WINDOWS(WRK-FILEIRA-ACHADA-IDX)
003790                    GREATER ZERO
003800             SUBTRACT 1 FROM WRK-ROW-AVAILABLE-WINDOWS
003810                     (WRK-FILEIRA-ACHADA-IDX)
003820             IF MEMBER-IS-SEPARATED(WRK-GROUP-IDX,
003830                                      WRK-MEMBER-IDX)
003840                 MOVE 0.50 TO WRK-MEMBER-SATISFACTION
003850                         (WRK-GROUP-IDX, WRK-MEMBER-IDX)
003860             ELSE
003870                 MOVE 1.00 TO WRK-MEMBER-SATISFACTION
003880                         (WRK-GROUP-IDX, WRK-MEMBER-IDX)
003890             END-IF
003900         ELSE
003910             IF MEMBER-IS-IN-GROUP(WRK-GROUP-IDX,
003920                                     WRK-MEMBER-IDX)
003930                AND NOT MEMBER-IS-SEPARATED(WRK-GROUP-IDX,
003940                                              WRK-MEMBER-IDX)
003950                 MOVE 0.50 TO WRK-MEMBER-SATISFACTION
003960                         (WRK-GROUP-IDX, WRK-MEMBER-IDX)
003970             END-IF
003980         END-IF
003990     ELSE
004000         IF NOT MEMBER-IS-SEPARATED(WRK-GROUP-IDX,
004010                                      WRK-MEMBER-IDX)
004020             MOVE 1.00 TO WRK-MEMBER-SATISFACTION
004030                     (WRK-GROUP-IDX, WRK-MEMBER-IDX)
004040         END-IF
004050     END-IF.
004060     ADD WRK-MEMBER-SATISFACTION(WRK-GROUP-IDX, WRK-MEMBER-IDX)
004070         TO WRK-ROW-SATISFACTION(WRK-FILEIRA-ACHADA-IDX).
004080     ADD 1 TO WRK-ROW-OCCUPANT-COUNT(WRK-FILEIRA-ACHADA-IDX).
004090     MOVE WRK-MEMBER-PASSENGER-ID(WRK-GROUP-IDX,
004100             WRK-MEMBER-IDX)
004110         TO WRK-OCC-PASSENGER-ID(WRK-FILEIRA-ACHADA-IDX,
004120             WRK-ROW-OCCUPANT-COUNT(WRK-FILEIRA-ACHADA-IDX)).
004130     MOVE WRK-MEMBER-WINDOW-PREF(WRK-GROUP-IDX,
004140             WRK-MEMBER-IDX)
004150         TO WRK-OCC-WINDOW-PREF(WRK-FILEIRA-ACHADA-IDX,
004160             WRK-ROW-OCCUPANT-COUNT(WRK-FILEIRA-ACHADA-IDX)).
004170 0221-SENTA-MEMBRO-FIM. EXIT.
004180*-----------------------------------------------------------------
004190*    0230 - GRUPO NAO COUBE E E MAIOR QUE A FILEIRA - JOGA CADA
004200*    PASSAGEIRO NA LISTA ACHATADA DE SEPARADOS (BOOKPAX)
004210*-----------------------------------------------------------------
004220 0230-SEPARA-GRUPO SECTION.
004230     PERFORM 0231-SEPARA-MEMBRO
004240         VARYING WRK-MEMBER-IDX FROM 1 BY 1
004250         UNTIL WRK-MEMBER-IDX GREATER
004260                   WRK-GROUP-SIZE(WRK-GROUP-IDX).
004270 0230-SEPARA-GRUPO-FIM. EXIT.
004280*-----------------------------------------------------------------
004290 0231-SEPARA-MEMBRO SECTION.
004300     ADD 1 TO WRK-SEPARATED-COUNT.
004310     MOVE WRK-MEMBER-PASSENGER-ID(WRK-GROUP-IDX,
004320             WRK-MEMBER-IDX)
004330         TO WRK-SEP-PASSENGER-ID(WRK-SEPARATED-COUNT).
004340     MOVE WRK-MEMBER-WINDOW-PREF(WRK-GROUP-IDX,
004350             WRK-MEMBER-IDX)
004360         TO WRK-SEP-WINDOW-PREF(WRK-SEPARATED-COUNT).
004370     MOVE WRK-MEMBER-IN-GROUP(WRK-GROUP-IDX,
004380             WRK-MEMBER-IDX)
004390         TO WRK-SEP-IN-GROUP(WRK-SEPARATED-COUNT).
004400     MOVE ZEROS TO WRK-SEP-SATISFACTION(WRK-SEPARATED-COUNT).
004410 0231-SEPARA-MEMBRO-FIM. EXIT.
004420*-----------------------------------------------------------------
004430*    0300 - ORDENACAO EM BOLHA DA LISTA DE SEPARADOS (JANELA
004440*    PRIMEIRO) - MESMO CRITERIO DE DESEMPATE DO 0100, TAMANHO
004450*    E SEMPRE 1 PORQUE CADA ENTRADA E UM UNICO PASSAGEIRO
004460*-----------------------------------------------------------------
004470 0300-ORDENA-SEPARADOS SECTION.
004480     IF WRK-SEPARATED-COUNT GREATER 1
004490         PERFORM 0301-PASSADA-BOLHA-SEP
004500             VARYING WRK-BOLHA-SI FROM 1 BY 1
004510             UNTIL WRK-BOLHA-SI GREATER EQUAL
004520                       WRK-SEPARATED-COUNT
004530     END-IF.
004540 0300-ORDENA-SEPARADOS-FIM. EXIT.
004550*-----------------------------------------------------------------
004560 0301-PASSADA-BOLHA-SEP SECTION.
004570     COMPUTE WRK-BOLHA-SLIMITE =
004580         WRK-SEPARATED-COUNT - WRK-BOLHA-SI.
004590     PERFORM 0302-COMPARA-TROCA-SEP
004600         VARYING WRK-BOLHA-SJ FROM 1 BY 1
004610         UNTIL WRK-BOLHA-SJ GREATER WRK-BOLHA-SLIMITE.
004620 0301-PASSADA-BOLHA-SEP-FIM. EXIT.
004630*-----------------------------------------------------------------
004640 0302-COMPARA-TROCA-SEP SECTION.
004650     COMPUTE WRK-BOLHA-SJ2 = WRK-BOLHA-SJ + 1.
004660     IF WRK-SEP-WINDOW-PREF(WRK-BOLHA-SJ) LESS
004670                WRK-SEP-WINDOW-PREF(WRK-BOLHA-SJ2)
004680         PERFORM 0303-TROCA-SEP THRU 0303-TROCA-SEP-FIM
004690     END-IF.
004700 0302-COMPARA-TROCA-SEP-FIM. EXIT.
004710*-----------------------------------------------------------------
004720 0303-TROCA-SEP SECTION.
004730     MOVE WRK-SEPARATED-PAX(WRK-BOLHA-SJ)  TO WRK-SEP-SWAP.
004740     MOVE WRK-SEPARATED-PAX(WRK-BOLHA-SJ2)
004750         TO WRK-SEPARATED-PAX(WRK-BOLHA-SJ).
004760     MOVE WRK-SEP-SWAP TO WRK-SEPARATED-PAX(WRK-BOLHA-SJ2).
004770 0303-TROCA-SEP-FIM. EXIT.
004780*-----------------------------------------------------------------
004790*    0310 - REALOCA CADA PASSAGEIRO SEPARADO COMO GRUPO DE 1,
004800*    MARCANDO-O COMO SEPARADO ANTES DE CALCULAR SATISFACAO
004810*-----------------------------------------------------------------
004820 0310-SENTA-SEPARADOS SECTION.
004830     PERFORM 0311-SENTA-UM-SEPARADO
004840         VARYING WRK-SEP-IDX FROM 1 BY 1
004850         UNTIL WRK-SEP-IDX GREATER WRK-SEPARATED-COUNT.
004860 0310-SENTA-SEPARADOS-FIM. EXIT.
004870*-----------------------------------------------------------------
004880 0311-SENTA-UM-SEPARADO SECTION.
004890     MOVE 1 TO WRK-GRUPO-TAMANHO.
004900     IF SEP-WANTS-WINDOW(WRK-SEP-IDX)
004910         MOVE 1 TO WRK-GRUPO-JANELAS
004920     ELSE
004930         MOVE 0 TO WRK-GRUPO-JANELAS
004940     END-IF.
004950     PERFORM 0210-BUSCA-FILEIRA THRU 0210-BUSCA-FILEIRA-FIM.
004960     IF NOT ACHOU-FILEIRA
004970         PERFORM 0110-ABRE-FILEIRA THRU
004980                 0110-ABRE-FILEIRA-FIM
004990         PERFORM 0210-BUSCA-FILEIRA THRU
005000                 0210-BUSCA-FILEIRA-FIM
005010     END-IF.
005020     SUBTRACT 1 FROM
005030         WRK-ROW-AVAILABLE-SEATS(WRK-FILEIRA-ACHADA-IDX).
005040     MOVE ZEROS TO WRK-SEP-SATISFACTION(WRK-SEP-IDX).
005050     IF SEP-WANTS-WINDOW(WRK-SEP-IDX)
005060         IF WRK-ROW-AVAILABLE-WINDOWS(WRK-FILEIRA-ACHADA-IDX)
005070                    GREATER ZERO
005080             SUBTRACT 1 FROM WRK-ROW-AVAILABLE-WINDOWS
005090                     (WRK-FILEIRA-ACHADA-IDX)
005100             MOVE 0.50 TO WRK-SEP-SATISFACTION(WRK-SEP-IDX)
005110         END-IF
005120     END-IF.
005130     ADD WRK-SEP-SATISFACTION(WRK-SEP-IDX)
005140         TO WRK-ROW-SATISFACTION(WRK-FILEIRA-ACHADA-IDX).
005150     ADD 1 TO WRK-ROW-OCCUPANT-COUNT(WRK-FILEIRA-ACHADA-IDX).
005160     MOVE WRK-SEP-PASSENGER-ID(WRK-SEP-IDX)
005170         TO WRK-OCC-PASSENGER-ID(WRK-FILEIRA-ACHADA-IDX,
005180             WRK-ROW-OCCUPANT-COUNT(WRK-FILEIRA-ACHADA-IDX)).
005190     MOVE WRK-SEP-WINDOW-PREF(WRK-SEP-IDX)
005200         TO WRK-OCC-WINDOW-PREF(WRK-FILEIRA-ACHADA-IDX,
005210             WRK-ROW-OCCUPANT-COUNT(WRK-FILEIRA-ACHADA-IDX)).
005220 0311-SENTA-UM-SEPARADO-FIM. EXIT.
005230*-----------------------------------------------------------------
005240*    0400 - DESCARTA FILEIRAS ALEM DE NUM-ROWS E REPOSICIONA OS
005250*    PASSAGEIROS COM JANELA PARA AS PONTAS DE CADA FILEIRA
005260*-----------------------------------------------------------------
005270 0400-AJUSTA-JANELAS SECTION.
005280     IF WRK-ROW-COUNT GREATER WRK-NUM-ROWS
005290         MOVE WRK-NUM-ROWS TO WRK-ROW-COUNT
005300     END-IF.
005310     PERFORM 0410-AJUSTA-UMA-FILEIRA
005320         VARYING WRK-ROW-IDX FROM 1 BY 1
005330         UNTIL WRK-ROW-IDX GREATER WRK-ROW-COUNT.
005340 0400-AJUSTA-JANELAS-FIM. EXIT.
005350*-----------------------------------------------------------------
005360 0410-AJUSTA-UMA-FILEIRA SECTION.
005370     MOVE ZEROS TO WRK-TROCAS-JANELA.
005380     PERFORM 0411-TESTA-OCUPANTE
005390         VARYING WRK-OCC-IDX FROM 1 BY 1
005400         UNTIL WRK-OCC-IDX GREATER
005410                   WRK-ROW-OCCUPANT-COUNT(WRK-ROW-IDX)
005420            OR WRK-TROCAS-JANELA GREATER EQUAL
005430                   WRK-NUM-WINDOWS-IN-ROW.
005440 0410-AJUSTA-UMA-FILEIRA-FIM. EXIT.
005450*-----------------------------------------------------------------
005460 0411-TESTA-OCUPANTE SECTION.
005470     IF OCC-WANTS-WINDOW(WRK-ROW-IDX, WRK-OCC-IDX)
005480         ADD 1 TO WRK-TROCAS-JANELA
005490         IF WRK-TROCAS-JANELA EQUAL 1
005500             PERFORM 0412-TROCA-PARA-INICIO THRU
005510                     0412-TROCA-PARA-INICIO-FIM
005520         ELSE
005530             PERFORM 0413-TROCA-PARA-FIM THRU
005540                     0413-TROCA-PARA-FIM-FIM
005550         END-IF
005560     END-IF.
005570 0411-TESTA-OCUPANTE-FIM. EXIT.
005580*-----------------------------------------------------------------
005590 0412-TROCA-PARA-INICIO SECTION.
005600     MOVE WRK-OCC-PASSENGER-ID(WRK-ROW-IDX, 1)
005610         TO WRK-OCC-ID-TEMP.
005620     MOVE WRK-OCC-WINDOW-PREF(WRK-ROW-IDX, 1)
005630         TO WRK-OCC-JAN-TEMP.
005640     MOVE WRK-OCC-PASSENGER-ID(WRK-ROW-IDX, WRK-OCC-IDX)
005650         TO WRK-OCC-PASSENGER-ID(WRK-ROW-IDX, 1).
005660     MOVE WRK-OCC-WINDOW-PREF(WRK-ROW-IDX, WRK-OCC-IDX)
005670         TO WRK-OCC-WINDOW-PREF(WRK-ROW-IDX, 1).
005680     MOVE WRK-OCC-ID-TEMP
005690         TO WRK-OCC-PASSENGER-ID(WRK-ROW-IDX, WRK-OCC-IDX).
005700     MOVE WRK-OCC-JAN-TEMP
005710         TO WRK-OCC-WINDOW-PREF(WRK-ROW-IDX, WRK-OCC-IDX).
005720 0412-TROCA-PARA-INICIO-FIM. EXIT.
005730*-----------------------------------------------------------------
005740 0413-TROCA-PARA-FIM SECTION.
005750     MOVE WRK-ROW-OCCUPANT-COUNT(WRK-ROW-IDX)
005760         TO WRK-OCC-ULTIMO.
005770     MOVE WRK-OCC-PASSENGER-ID(WRK-ROW-IDX, WRK-OCC-ULTIMO)
005780         TO WRK-OCC-ID-TEMP.
005790     MOVE WRK-OCC-WINDOW-PREF(WRK-ROW-IDX, WRK-OCC-ULTIMO)
005800         TO WRK-OCC-JAN-TEMP.
005810     MOVE WRK-OCC-PASSENGER-ID(WRK-ROW-IDX, WRK-OCC-IDX)
005820         TO WRK-OCC-PASSENGER-ID(WRK-ROW-IDX, WRK-OCC-ULTIMO).
005830     MOVE WRK-OCC-WINDOW-PREF(WRK-ROW-IDX, WRK-OCC-IDX)
005840         TO WRK-OCC-WINDOW-PREF(WRK-ROW-IDX, WRK-OCC-ULTIMO).
005850     MOVE WRK-OCC-ID-TEMP
005860         TO WRK-OCC-PASSENGER-ID(WRK-ROW-IDX, WRK-OCC-IDX).
005870     MOVE WRK-OCC-JAN-TEMP
005880         TO WRK-OCC-WINDOW-PREF(WRK-ROW-IDX, WRK-OCC-IDX).
005890 0413-TROCA-PARA-FIM-FIM. EXIT.
005900*-----------------------------------------------------------------
005910*    0500 - SOMA A SATISFACAO DAS FILEIRAS NECESSARIAS PARA
005920*    COBRIR PASSENGER-COUNT E CALCULA O PERCENTUAL FINAL
005930*-----------------------------------------------------------------
005940 0500-CALCULA-SATISFACAO SECTION.
005950     MOVE ZEROS TO WRK-SATISFACTION-PERCENT-DADO.
005960     MOVE ZEROS TO WRK-SOMA-SATISFACAO.
005970     MOVE WRK-PASSENGER-COUNT TO WRK-RESTANTES.
005980     PERFORM 0501-SOMA-FILEIRA
005990         VARYING WRK-ROW-IDX FROM 1 BY 1
006000         UNTIL WRK-ROW-IDX GREATER WRK-NUM-ROWS
006010            OR WRK-ROW-IDX GREATER WRK-ROW-COUNT
006020            OR WRK-RESTANTES NOT GREATER ZERO.
006030     IF WRK-PASSENGER-COUNT GREATER ZERO
006040         COMPUTE WRK-SATISFACTION-PERCENT-DADO ROUNDED =
006050             WRK-SOMA-SATISFACAO / WRK-PASSENGER-COUNT * 100
006060     END-IF.
006070     PERFORM 0502-FORMATA-PERCENTUAL THRU
006080             0502-FORMATA-PERCENTUAL-FIM.
006090 0500-CALCULA-SATISFACAO-FIM. EXIT.
006100*-----------------------------------------------------------------
006110 0501-SOMA-FILEIRA SECTION.
006120     ADD WRK-ROW-SATISFACTION(WRK-ROW-IDX)
006130         TO WRK-SOMA-SATISFACAO.
006140     SUBTRACT WRK-NUM-SEATS-IN-ROW FROM WRK-RESTANTES.
006150 0501-SOMA-FILEIRA-FIM. EXIT.
006160*-----------------------------------------------------------------
006170*    0502 - MONTA O PERCENTUAL EDITADO DIGITO A DIGITO, OMITINDO   ALT007
006180*    CENTESIMO E DECIMO QUANDO ZERADOS (87.5%, NAO 87.50%) E       ALT007
006190*    JA EMBUTINDO O SUFIXO "%" NO TEXTO MONTADO                    ALT007
006200*-----------------------------------------------------------------
006210 0502-FORMATA-PERCENTUAL SECTION.
006220     MOVE SPACES TO WRK-SATISFACTION-PCTED-DADO.
006230     MOVE 1      TO WRK-SATISF-PTR.
006240     IF WRK-SATISF-INTEIRO GREATER EQUAL 100
006250         STRING WRK-SATISF-INTEIRO(1:3) DELIMITED BY SIZE
006260             INTO WRK-SATISFACTION-PCTED-DADO
006270             WITH POINTER WRK-SATISF-PTR
006280         END-STRING
006290     ELSE
006300         IF WRK-SATISF-INTEIRO GREATER EQUAL 10
006310             STRING WRK-SATISF-INTEIRO(2:2) DELIMITED BY SIZE
006320                 INTO WRK-SATISFACTION-PCTED-DADO
006330                 WITH POINTER WRK-SATISF-PTR
006340             END-STRING
006350         ELSE
006360             STRING WRK-SATISF-INTEIRO(3:1) DELIMITED BY SIZE
006370                 INTO WRK-SATISFACTION-PCTED-DADO
006380                 WITH POINTER WRK-SATISF-PTR
006390             END-STRING
006400         END-IF
006410     END-IF.
006420     IF WRK-SATISF-DECIMOS NOT EQUAL ZERO
006430        OR WRK-SATISF-CENTESIMOS NOT EQUAL ZERO
006440         STRING "." DELIMITED BY SIZE
006450             WRK-SATISF-DECIMOS DELIMITED BY SIZE
006460             INTO WRK-SATISFACTION-PCTED-DADO
006470             WITH POINTER WRK-SATISF-PTR
006480         END-STRING
006490         IF WRK-SATISF-CENTESIMOS NOT EQUAL ZERO
006500             STRING WRK-SATISF-CENTESIMOS DELIMITED BY SIZE
006510                 INTO WRK-SATISFACTION-PCTED-DADO
006520                 WITH POINTER WRK-SATISF-PTR
006530             END-STRING
006540         END-IF
006550     END-IF.
006560     STRING "%" DELIMITED BY SIZE
006570         INTO WRK-SATISFACTION-PCTED-DADO
006580         WITH POINTER WRK-SATISF-PTR
006590     END-STRING.
006600 0502-FORMATA-PERCENTUAL-FIM. EXIT.
