000100*=================================================================
000110 IDENTIFICATION                          DIVISION.
000120*=================================================================
000130 PROGRAM-ID.                             PROGASSE.
000140 AUTHOR.                                 J A CARDIM.
000150 INSTALLATION.                           FOURSYS INFORMATICA.
000160 DATE-WRITTEN.                           25/03/1987.
000170 DATE-COMPILED.
000180 SECURITY.                               CONFIDENCIAL.
000190*-----------------------------------------------------------------
000200*    PROGRAMA....: PROGASSE
000210*    PROGRAMADOR.: J A CARDIM
000220*    ANALISTA....: R C ALMEIDA
000230*    CONSULTORIA.: FOURSYS
000240*    DATA........: 25/03/1987
000250*-----------------------------------------------------------------
000260*    OBJETIVO...: PROGRAMA PRINCIPAL DO SISTEMA DE ASSENTOS.
000270*                 CHAMA O PARSER DO MANIFESTO (PROGPASS), O
000280*                 ALOCADOR DE ASSENTOS (PROGALOC) E IMPRIME O
000290*                 MAPA FINAL DE ASSENTOS E O PERCENTUAL
000300*                 DE SATISFACAO DO VOO.
000310*-----------------------------------------------------------------
000320*    ARQUIVOS                I/O                  INCLUDE/BOOK
000330*    (NENHUM - SAIDA VIA DISPLAY NO SYSOUT)        #BOOKDIM
000340*                                                  #BOOKPAX
000350*                                                  #BOOKSEAT
000360*                                                  #BOOKERRO
000370*-----------------------------------------------------------------
000380*    MODULOS....: CHAMA PROGPASS E PROGALOC
000390*-----------------------------------------------------------------
000400*                          ALTERACOES
000410*-----------------------------------------------------------------
000420*    PROGRAMADOR.: J A CARDIM                                     ALT001  
000430*    ANALISTA....: R C ALMEIDA
000440*    CONSULTORIA.: FOURSYS
000450*    DATA........: 25/03/1987
000460*    OBJETIVO....: VERSAO INICIAL - CHAMA O PARSER E IMPRIME OS
000470*                  GRUPOS LIDOS, SEM ALOCACAO DE ASSENTOS         ALT001  
000480*-----------------------------------------------------------------
000490*    PROGRAMADOR.: R C ALMEIDA                                    ALT002  
000500*    ANALISTA....: J A CARDIM
000510*    CONSULTORIA.: FOURSYS
000520*    DATA........: 02/04/1987
000530*    OBJETIVO....: INCLUIDA A CHAMADA AO ALOCADOR (PROGALOC) E A
000540*                  IMPRESSAO DO MAPA DE ASSENTOS POR FILEIRA      ALT002  
000550*-----------------------------------------------------------------
000560*    PROGRAMADOR.: MATHEUS H MEDEIROS                             ALT003  
000570*    ANALISTA....: J A CARDIM
000580*    CONSULTORIA.: FOURSYS
000590*    DATA........: 19/11/1988
000600*    OBJETIVO....: CHAMADO SOL-0446 - TRATAMENTO DE ERRO DO
000610*                  PARSER PASSA A INTERROMPER O PROCESSAMENTO E
000620*                  IMPRIMIR A MENSSAGEM DE ERRO NO SYSOUT         ALT003  
000630*-----------------------------------------------------------------
000640*    PROGRAMADOR.: IVAN SANCHES                                   ALT004  
000650*    ANALISTA....: W SOARES CORDEIRO
000660*    CONSULTORIA.: FOURSYS
000670*    DATA........: 14/01/1994
000680*    OBJETIVO....: CHAMADO SOL-1103 - RELATORIO DE ASSENTOS
000690*                  REFORMATADO SEM CABECALHO/QUEBRA DE PAGINA, A
000700*                  PEDIDO DA OPERACAO (CARGA DIRETA NO SISTEMA DE
000710*                  CHECK-IN)                                      ALT004  
000720*-----------------------------------------------------------------
000730*    PROGRAMADOR.: W SOARES CORDEIRO                              ALT005  
000740*    ANALISTA....: IVAN SANCHES
000750*    CONSULTORIA.: FOURSYS
000760*    DATA........: 09/09/1998
000770*    OBJETIVO....: CHAMADO SOL-1587 - AJUSTE ANO 2000. CAMPOS DE
000780*                  CONTROLE DE DATA DO CABECALHO REVISADOS        ALT005  
000790*-----------------------------------------------------------------
000800*    PROGRAMADOR.: MATHEUS H MEDEIROS                             ALT006
000810*    ANALISTA....: W SOARES CORDEIRO
000820*    CONSULTORIA.: FOURSYS
000830*    DATA........: 04/02/2001
000840*    OBJETIVO....: CHAMADO SOL-2051 - LINHA FINAL DE SATISFACAO
000850*                  PASSA A SER IMPRESSA COM O SUFIXO "%" EXIGIDO
000860*                  PELO SISTEMA DE CHECK-IN                       ALT006
000870*-----------------------------------------------------------------
000880*    PROGRAMADOR.: MATHEUS H MEDEIROS                             ALT007
000890*    ANALISTA....: R C ALMEIDA
000900*    CONSULTORIA.: FOURSYS
000910*    DATA........: 11/03/2003
000920*    OBJETIVO....: CHAMADO SOL-2240 - RETIRADO O PROMPT DE
000930*                  OPERADOR PARA O NOME DO MANIFESTO. PASSMANI
000940*                  PASSA A SER ABERTO PELO PROPRIO PROGPASS NO
000950*                  DDNAME FIXO PASSMANI, PADRAO JA USADO PELOS
000960*                  DEMAIS ARQUIVOS DA CASA                        ALT007
000970*-----------------------------------------------------------------
000980*    PROGRAMADOR.: IVAN SANCHES                                   ALT008
000990*    ANALISTA....: MATHEUS H MEDEIROS
001000*    CONSULTORIA.: FOURSYS
001010*    DATA........: 02/06/2003
001020*    OBJETIVO....: CHAMADO SOL-2255 - LINHA FINAL DE SATISFACAO
001030*                  PASSA A SUPRIMIR DECIMOS/CENTESIMOS ZERADOS
001040*                  (87.5%, E NAO 87.50%), CONFORME EXIGIDO PELO
001050*                  SISTEMA DE CHECK-IN                            ALT008
001060*-----------------------------------------------------------------
001070*    PROGRAMADOR.: R C ALMEIDA                                    ALT009
001080*    ANALISTA....: MATHEUS H MEDEIROS
001090*    CONSULTORIA.: FOURSYS
001100*    DATA........: 17/09/2003
001110*    OBJETIVO....: CHAMADO SOL-2271 - O JOB TERMINAVA COM RC=0
001120*                  MESMO QUANDO O PARSER ACUSAVA MANIFESTO
001130*                  INVALIDO, OBRIGANDO A OPERACAO A CONFERIR O
001140*                  SYSOUT LINHA A LINHA. 0900-IMPRIME-ERRO PASSA A
001150*                  ARMAR RETURN-CODE 16 ANTES DE ENCERRAR O PASSO.
001160*                  APROVEITADO PARA RETIRAR O UPSI-0 DE DEPURACAO,
001170*                  QUE NUNCA FOI LIGADO NA PRODUCAO, SUBSTITUIDO
001180*                  POR CHAVE EM WORKING-STORAGE NOS MOLDES DE
001190*                  HOUVE-ERRO/NAO-HOUVE-ERRO DO BOOKERR. BOOKS
001200*                  RENOMEADOS PARA O PADRAO #BOOK DA CASA         ALT009
001210*-----------------------------------------------------------------
001220*    PROGRAMADOR.: MATHEUS H MEDEIROS                             ALT010
001230*    ANALISTA....: IVAN SANCHES
001240*    CONSULTORIA.: FOURSYS
001250*    DATA........: 24/09/2003
001260*    OBJETIVO....: CHAMADO SOL-2284 - 0302-IMP-OCUPANTE IMPRIMIA
001270*                  CADA ID COM 9 POSICOES EDITADAS (ZZZZZZZZ9),
001280*                  ENCHENDO A LINHA DE BRANCOS ENTRE OS IDS E
001290*                  QUEBRANDO O LAYOUT DE CHECK-IN QUE ESPERA OS
001300*                  IDS SEPARADOS POR UM UNICO ESPACO. A LINHA
001310*                  PASSA A SER MONTADA DIGITO A DIGITO POR
001320*                  STRING (0302/0303/0304), NOS MESMOS MOLDES DO
001330*                  PERCENTUAL EDITADO DO ALOCADOR (ALT007)         ALT010
001340*-----------------------------------------------------------------
001350*=================================================================
001360 ENVIRONMENT                             DIVISION.
001370*=================================================================
001380 CONFIGURATION                           SECTION.
001390 SOURCE-COMPUTER.                        IBM-370.
001400 OBJECT-COMPUTER.                        IBM-370.
001410 SPECIAL-NAMES.
001420     C01                  IS TOP-OF-FORM.
001430*=================================================================
001440 DATA                                    DIVISION.
001450*=================================================================
001460 WORKING-STORAGE                         SECTION.
001470*-----------------------------------------------------------------
001480*    CHAVE DE DEPURACAO DO TRACE DE INICIO (ANTES ARMADA PELO
001490*    UPSI-0, HOJE SO LIGADA POR QUEM ALTERAR O VALUE ABAIXO)        ALT009
001500*-----------------------------------------------------------------
001510 77  WRK-SW-DEBUG               PIC X(001)        VALUE "N".
001520     88  DEBUG-LIGADO                             VALUE "S".
001530     88  DEBUG-DESLIGADO                          VALUE "N".
001540*-----------------------------------------------------------------
001550*    CONTADORES DA IMPRESSAO DO MAPA DE ASSENTOS
001560*-----------------------------------------------------------------
001570 77  WRK-QT-LINHAS              PIC 9(004) COMP   VALUE ZEROS.
001580 77  WRK-PAG-AUX                PIC 9(004) COMP   VALUE ZEROS.
001590*-----------------------------------------------------------------
001600*    LINHA DE IMPRESSAO DO MAPA DE ASSENTOS (UMA FILEIRA POR
001610*    LINHA), MONTADA DIGITO A DIGITO (0302/0303/0304) PARA NAO      ALT009
001620*    DEIXAR BRANCOS A ESQUERDA DE CADA ID, SO UM ESPACO ENTRE
001630*    IDS, CONFORME O LAYOUT EXIGIDO PELO CHECK-IN                   ALT009
001640*-----------------------------------------------------------------
001650 01  WRK-LINHA-FILEIRA.
001660     05  WRK-LINHA-ED            PIC X(600)     VALUE SPACES.
001670     05  FILLER                  PIC X(010)     VALUE SPACES.
001680*-----------------------------------------------------------------
001690*    PONTEIRO DE MONTAGEM DA LINHA DO MAPA E AREA DE TRABALHO DO    ALT009
001700*    ID CORRENTE, USADOS POR 0302/0303/0304                        ALT009
001710*-----------------------------------------------------------------
001720 77  WRK-LINHA-PTR               PIC 9(004) COMP.
001730 77  WRK-ID-SCAN-POS             PIC 9(002) COMP.
001740 77  WRK-ID-INICIO               PIC 9(002) COMP.
001750 77  WRK-ID-COMPR                PIC 9(002) COMP.
001760 01  WRK-OCC-ID-NUM              PIC 9(009) VALUE ZEROS.
001770 01  WRK-OCC-ID-ED REDEFINES WRK-OCC-ID-NUM
001780                             PIC X(009).
001790*-----------------------------------------------------------------
001800*    LINHA FINAL DE SATISFACAO (PERCENTUAL JA FORMATADO PELO
001810*    ALOCADOR, SEM ZEROS A DIREITA, SUFIXO "%" JA EMBUTIDO)
001820*-----------------------------------------------------------------
001830 01  WRK-LINHA-SATISFACAO.
001840     05  WRK-LINHA-SATISF-ED    PIC X(008).
001850     05  FILLER                 PIC X(010)      VALUE SPACES.
001860*-----------------------------------------------------------------
001870*    BOOKS DE LAYOUT COMPARTILHADOS COM PROGPASS E PROGALOC
001880*-----------------------------------------------------------------
001890     COPY "#BOOKDIM".
001900     COPY "#BOOKPAX".
001910     COPY "#BOOKSEAT".
001920     COPY "#BOOKERRO".
001930*=================================================================
001940 PROCEDURE                               DIVISION.
001950*-----------------------------------------------------------------
001960 0000-PRINCIPAL SECTION.
001970     IF DEBUG-LIGADO
001980         DISPLAY "PROGASSE - INICIO DO PROCESSAMENTO"
001990     END-IF.
002000     PERFORM 0100-INICIAR THRU 0100-INICIAR-FIM.
002010     IF HOUVE-ERRO
002020         PERFORM 0900-IMPRIME-ERRO THRU 0900-IMPRIME-ERRO-FIM
002030         GO TO 0000-PRINCIPAL-FIM
002040     END-IF.
002050     PERFORM 0200-PROCESSAR THRU 0200-PROCESSAR-FIM.
002060     PERFORM 0300-IMPRIME-MAPA THRU 0300-IMPRIME-MAPA-FIM.
002070     PERFORM 0310-IMPRIME-SATISFACAO THRU
002080             0310-IMPRIME-SATISFACAO-FIM.
002090 0000-PRINCIPAL-FIM.
002100     STOP RUN.
002110*-----------------------------------------------------------------
002120*    0100 - CHAMA O PARSER DO MANIFESTO (DDNAME FIXO PASSMANI)     ALT007
002130*-----------------------------------------------------------------
002140 0100-INICIAR SECTION.
002150     CALL "PROGPASS" USING WRK-PLANE-DIMENSIONS
002160                           WRK-GROUP-TABLE
002170                           WRK-PASSENGER-COUNT
002180                           WRK-ERRO-AREA.
002190 0100-INICIAR-FIM. EXIT.
002200*-----------------------------------------------------------------
002210*    0200 - CHAMA O ALOCADOR DE ASSENTOS
002220*-----------------------------------------------------------------
002230 0200-PROCESSAR SECTION.
002240     CALL "PROGALOC" USING WRK-PLANE-DIMENSIONS
002250                           WRK-GROUP-TABLE
002260                           WRK-PASSENGER-COUNT
002270                           WRK-ROW-TABLE
002280                           WRK-SATISFACTION-PERCENT
002290                           WRK-SATISFACTION-PERCENT-ED.
002300 0200-PROCESSAR-FIM. EXIT.
002310*-----------------------------------------------------------------
002320*    0300 - IMPRIME O MAPA DE ASSENTOS, UMA LINHA POR FILEIRA,
002330*    SEM CABECALHO E SEM QUEBRA DE PAGINA                        *
002340*-----------------------------------------------------------------
002350 0300-IMPRIME-MAPA SECTION.
002360     PERFORM 0301-IMP-FILEIRA
002370         VARYING WRK-ROW-IDX FROM 1 BY 1
002380         UNTIL WRK-ROW-IDX GREATER WRK-NUM-ROWS.
002390 0300-IMPRIME-MAPA-FIM. EXIT.
002400*-----------------------------------------------------------------
002410 0301-IMP-FILEIRA SECTION.
002420     MOVE SPACES TO WRK-LINHA-FILEIRA.
002430     MOVE 1      TO WRK-LINHA-PTR.
002440     IF WRK-ROW-IDX NOT GREATER WRK-ROW-COUNT
002450         PERFORM 0302-IMP-OCUPANTE
002460             VARYING WRK-OCC-IDX FROM 1 BY 1
002470             UNTIL WRK-OCC-IDX GREATER
002480                       WRK-ROW-OCCUPANT-COUNT(WRK-ROW-IDX)
002490     END-IF.
002500     DISPLAY WRK-LINHA-ED.
002510 0301-IMP-FILEIRA-FIM. EXIT.
002520*-----------------------------------------------------------------
002530*    0302 - MONTA O ID DO OCUPANTE NA LINHA, SEM ZEROS A            ALT009
002540*    ESQUERDA, SEGUIDO DE UM ESPACO (0303/0304 ACHAM O INICIO)      ALT009
002550*-----------------------------------------------------------------
002560 0302-IMP-OCUPANTE SECTION.
002570     MOVE WRK-OCC-PASSENGER-ID(WRK-ROW-IDX, WRK-OCC-IDX)
002580         TO WRK-OCC-ID-NUM.
002590     PERFORM 0303-ACHA-INICIO-ID THRU 0303-ACHA-INICIO-ID-FIM.
002600     COMPUTE WRK-ID-COMPR = 10 - WRK-ID-INICIO.
002610     STRING WRK-OCC-ID-ED(WRK-ID-INICIO:WRK-ID-COMPR)
002620             DELIMITED BY SIZE
002630         " "         DELIMITED BY SIZE
002640         INTO WRK-LINHA-ED
002650         WITH POINTER WRK-LINHA-PTR
002660     END-STRING.
002670 0302-IMP-OCUPANTE-FIM. EXIT.
002680*-----------------------------------------------------------------
002690*    0303 - ACHA A 1A POSICAO NAO-ZERO DO ID (VARRENDO DA           ALT009
002700*    ESQUERDA PARA A DIREITA); SE O ID INTEIRO FOR ZERO, FICA       ALT009
002710*    NA ULTIMA POSICAO, PARA IMPRIMIR UM UNICO "0"                  ALT009
002720*-----------------------------------------------------------------
002730 0303-ACHA-INICIO-ID SECTION.
002740     MOVE ZEROS TO WRK-ID-INICIO.
002750     PERFORM 0304-TESTA-DIGITO-ID
002760         VARYING WRK-ID-SCAN-POS FROM 1 BY 1
002770         UNTIL WRK-ID-SCAN-POS GREATER 8
002780            OR WRK-ID-INICIO NOT EQUAL ZERO.
002790     IF WRK-ID-INICIO EQUAL ZERO
002800         MOVE 9 TO WRK-ID-INICIO
002810     END-IF.
002820 0303-ACHA-INICIO-ID-FIM. EXIT.
002830*-----------------------------------------------------------------
002840 0304-TESTA-DIGITO-ID SECTION.
002850     IF WRK-OCC-ID-ED(WRK-ID-SCAN-POS:1) NOT EQUAL "0"
002860         MOVE WRK-ID-SCAN-POS TO WRK-ID-INICIO
002870     END-IF.
002880 0304-TESTA-DIGITO-ID-FIM. EXIT.
002890*-----------------------------------------------------------------
002900*    0310 - IMPRIME A LINHA FINAL DE PERCENTUAL DE SATISFACAO
002910*-----------------------------------------------------------------
002920 0310-IMPRIME-SATISFACAO SECTION.
002930     MOVE WRK-SATISFACTION-PCTED-DADO TO WRK-LINHA-SATISF-ED.
002940     DISPLAY WRK-LINHA-SATISF-ED.
002950 0310-IMPRIME-SATISFACAO-FIM. EXIT.
002960*-----------------------------------------------------------------
002970*    0900 - IMPRIME A MENSSAGEM DE ERRO DEVOLVIDA PELO PARSER
002980*-----------------------------------------------------------------
002990 0900-IMPRIME-ERRO SECTION.
003000     DISPLAY WRK-DESCRICAO-ERRO.
003010     MOVE 16 TO RETURN-CODE.
003020 0900-IMPRIME-ERRO-FIM. EXIT.
